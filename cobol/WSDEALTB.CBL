000100* WSDEALTB.CBL
000200* WORKING-STORAGE TO BE USED BY PLDEALTB.CBL / PLEXPIRE.CBL /
000300* PLDISCNT.CBL
000400*------------------------------------------------------------
000500* DEALS-FILE HAS NO KSDS BEHIND IT IN THIS BUILD, SO IT IS
000600* READ ONCE PER RUN (1000-LOAD-DEALS-TABLE) INTO DEAL-TABLE
000700* AND SCANNED BY DT-PRODUCT-ID IN PLACE OF A KEYED READ - THE
000800* SOURCE FILE ITSELF CARRIES NO KEY TO READ BY.
000900*------------------------------------------------------------
001000    01  W-DEAL-COUNT               PIC 9(5) COMP.
001100    77  W-DEAL-TABLE-MAX           PIC 9(5) COMP VALUE 2000.
001200    01  W-DEAL-IX                  PIC 9(5) COMP.
001300    01  W-LOAD-IX                  PIC 9(5) COMP.
001350    01  W-DEAL-EOF-SW              PIC X.
001375        88  DEAL-EOF                    VALUE "Y".
001400
001500    01  W-DEAL-ELIGIBLE-SW         PIC X.
001600        88  W-DEAL-ELIGIBLE            VALUE "Y".
001610
001620* WORKING FIELDS FOR PLDISCNT.CBL'S 4000-CALCULATE-DISCOUNT
001630* AND ITS TWO BRANCHES - ONE DEAL, ONE BASKET ITEM AT A TIME.
001635* W-QUANTITY/W-UNIT-PRICE ARE MOVED IN FROM THE CURRENT
001637* BASKET-ITEMS-TABLE ENTRY BY 0220-PASS2-ITEM BEFORE EACH
001638* PERFORM OF 4000-CALCULATE-DISCOUNT.
001639    01  W-UNIT-PRICE               PIC S9(8)V99 COMP-3.
001640    01  W-QUANTITY                 PIC 9(5) COMP.
001641    01  W-APPLICABLE-SETS          PIC 9(5) COMP.
001650    01  W-DISCOUNT-QUANTITY        PIC 9(7) COMP.
001660    01  W-EFFECTIVE-QTY            PIC 9(5) COMP.
001670    01  W-PER-UNIT-DISCOUNT        PIC S9(8)V99 COMP-3.
001680    01  W-DISCOUNT-AMOUNT          PIC S9(8)V99 COMP-3.
001700
001800    01  DEAL-TABLE.
001900        05  DEAL-TABLE-ENTRY OCCURS 2000 TIMES
002000                                INDEXED BY DT-IDX.
002100            10  DT-PRODUCT-ID            PIC 9(9).
002200            10  DT-DESCRIPTION           PIC X(60).
002300            10  DT-BUY-QUANTITY          PIC 9(5).
002400            10  DT-PCT                   PIC S9(3)V99 COMP-3.
002500            10  DT-PCT-PRESENT           PIC 9(1).
002600                88  DT-PERCENTAGE-PRESENT    VALUE 1.
002700            10  DT-AMT                   PIC S9(8)V99 COMP-3.
002800            10  DT-AMT-PRESENT           PIC 9(1).
002900                88  DT-AMOUNT-PRESENT        VALUE 1.
003000            10  DT-GET-QUANTITY          PIC 9(5).
003100            10  DT-GET-QTY-PRESENT       PIC 9(1).
003200                88  DT-GET-QTY-IS-PRESENT    VALUE 1.
003300            10  DT-EXPIRE-YYYYMMDD       PIC 9(8).
003400            10  DT-EXPIRE-HHMMSS         PIC 9(6).
003500            10  DT-ACTIVE                PIC 9(1).
003600                88  DT-IS-ACTIVE             VALUE 1.
