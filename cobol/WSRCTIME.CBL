000100* WSRCTIME.CBL
000200* WORKING-STORAGE TO BE USED BY PLEXPIRE.CBL
000300*------------------------------------------------------------
000400* THIS RUN HAS NO TERMINAL BEHIND IT, SO THE "NOW" THAT
000500* PLEXPIRE.CBL TESTS EXPIRATION AGAINST IS THE SYSTEM DATE
000600* AND TIME AT THE MOMENT THE JOB STEP STARTED - READ ONCE BY
000700* 0005-GET-RUN-DATE-TIME AND HELD FOR THE WHOLE RUN.
000800*------------------------------------------------------------
000900    01  W-TODAY-YYMMDD             PIC 9(6).
001000    01  W-TODAY-YYMMDD-PARTS REDEFINES W-TODAY-YYMMDD.
001100        05  W-TODAY-YY             PIC 99.
001200        05  W-TODAY-MM             PIC 99.
001300        05  W-TODAY-DD             PIC 99.
001400 
001500    01  W-TODAY-CCYYMMDD           PIC 9(8).
001600    01  W-TODAY-BROKEN REDEFINES W-TODAY-CCYYMMDD.
001700        05  W-TODAY-CCYY           PIC 9(4).
001800        05  W-TODAY-MM-ALT         PIC 9(2).
001900        05  W-TODAY-DD-ALT         PIC 9(2).
002000 
002100* 1999-02-18 RVP TKT#AP-1142 CENTURY WINDOW - 2-DIGIT YEARS
002200* FROM 00 THRU 79 ARE 20XX, 80 THRU 99 ARE 19XX. GOOD UNTIL
002300* THIS SHOP RUNS SOMETHING EXPIRING AFTER 2079.
002400    77  W-CENTURY-WINDOW           PIC 99 VALUE 80.
002500 
002600    01  W-RUN-TIME-HHMMSS          PIC 9(6).
002700 
002800* COMBINED 14-DIGIT CCYYMMDDHHMMSS USED ONLY TO COMPARE "NOW"
002900* AGAINST A DEAL'S EXPIRATION IN ONE SHOT.
003000    77  W-RUN-DATE-TIME-NOW        PIC 9(14) COMP.
003100    77  W-DEAL-EXPIRE-DATE-TIME    PIC 9(14) COMP.
