000100* FDDEAL.CBL
000200* FD AND RECORD LAYOUT - DEALS-FILE
000300* DL-EXPIRATION-BROKEN GIVES PLEXPIRE.CBL A CCYY/MM/DD VIEW OF
000400* THE EXPIRATION DATE WITHOUT A SEPARATE COMPUTE - THE SHOP'S
000500* USUAL WAY OF BREAKING OUT A PACKED DATE FOR DISPLAY/EDIT.
000600    FD  DEALS-FILE
000700    LABEL RECORDS ARE STANDARD.
000800    01  DEAL-RECORD.
000900        05  DL-DEAL-PRODUCT-ID           PIC 9(9).
001000        05  DL-DEAL-DESCRIPTION          PIC X(60).
001100        05  DL-BUY-QUANTITY              PIC 9(5).
001200        05  DL-DISCOUNT-PERCENTAGE       PIC S9(3)V99 COMP-3.
001300        05  DL-DISCOUNT-PERCENTAGE-PRES  PIC 9(1).
001400            88  DL-PERCENTAGE-PRESENT        VALUE 1.
001500        05  DL-DISCOUNT-AMOUNT           PIC S9(8)V99 COMP-3.
001600        05  DL-DISCOUNT-AMOUNT-PRES      PIC 9(1).
001700            88  DL-AMOUNT-PRESENT            VALUE 1.
001800        05  DL-GET-QUANTITY              PIC 9(5).
001900        05  DL-GET-QUANTITY-PRES         PIC 9(1).
002000            88  DL-GET-QTY-PRESENT           VALUE 1.
002100        05  DL-EXPIRATION-YYYYMMDD       PIC 9(8).
002200        05  DL-EXPIRATION-BROKEN REDEFINES
002300                DL-EXPIRATION-YYYYMMDD.
002400            10  DL-EXPIRATION-CCYY       PIC 9(4).
002500            10  DL-EXPIRATION-MM         PIC 9(2).
002600            10  DL-EXPIRATION-DD         PIC 9(2).
002700        05  DL-EXPIRATION-HHMMSS         PIC 9(6).
002800        05  DL-DEAL-ACTIVE               PIC 9(1).
002900            88  DL-ACTIVE                    VALUE 1.
003000        05  FILLER                       PIC X(09).
