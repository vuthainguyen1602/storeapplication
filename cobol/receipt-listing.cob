000100* =============================================================
000200* PROGRAM: receipt-listing
000300* =============================================================
000400    IDENTIFICATION DIVISION.
000500    PROGRAM-ID. receipt-listing.
000600    AUTHOR. R. V. PINEDA.
000700    INSTALLATION. MERCHANDISING SYSTEMS - DATA PROCESSING.
000800    DATE-WRITTEN. 09/10/1991.
000900    DATE-COMPILED.
001000    SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR
001100        DISTRIBUTION OUTSIDE MERCHANDISING SYSTEMS.
001200*
001300* -------------------------------------------------------------
001400*  C H A N G E   L O G
001500* -------------------------------------------------------------
001600* 09/10/91 RVP  ORIGINAL - PRINTED LISTING OF THE NIGHT'S
001700*               RECEIPT-TOTALS-FILE FOR THE STORE MANAGER'S
001800*               MORNING REVIEW. RECEIPT-CALCULATION ITSELF DOES
001900*               NOT PRINT ANYTHING.
002000* 04/02/93 LKM  SESSION-ID BROKEN OUT INTO DASH GROUPS ON THE
002100*               DETAIL LINE - THE STORE MANAGERS COULD NOT READ
002200*               A SOLID 36-BYTE SESSION-ID. TKT#MS-0521.
002300* 08/14/96 DCO  GRAND TOTAL LINE ADDED AT END OF RUN. TKT#MS-0783.
002400* 11/09/98 RVP  Y2K: NO DATE FIELDS IN THIS PROGRAM AT THIS TIME -
002500*               REVIEWED AND CLOSED WITH NO CHANGE. TKT#MS-0956.
002600* 03/05/03 DCO  RUN-DATE STAMP ADDED TO THE TITLE LINE - THE
002700*               MANAGERS WANTED TO KNOW WHICH NIGHT A LISTING
002800*               BELONGED TO WITHOUT CHECKING THE FILE DATE.
002900*               WINDOWED THE SAME AS WSRCTIME.CBL. TKT#MS-1210.
003000* 06/21/01 LKM  PAGE-FULL RAISED FROM 40 TO 55 LINES TO MATCH THE
003100*               NEW LASER FORMS. TKT#MS-1101.
003200* -------------------------------------------------------------
003300*
003400    ENVIRONMENT DIVISION.
003500    CONFIGURATION SECTION.
003600    SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800*
003900    INPUT-OUTPUT SECTION.
004000    FILE-CONTROL.
004100*
004200        COPY "SLRTOT.CBL".
004300*
004400        SELECT PRINTER-FILE
004500               ASSIGN TO "receipt-listing.prn"
004600               ORGANIZATION IS LINE SEQUENTIAL.
004700*
004800    DATA DIVISION.
004900    FILE SECTION.
005000*
005100        COPY "FDRTOT.CBL".
005200*
005300        FD  PRINTER-FILE
005400            LABEL RECORDS ARE OMITTED.
005500        01  PRINTER-RECORD              PIC X(80).
005600*
005700    WORKING-STORAGE SECTION.
005800*
005900        01  TITLE.
006000            05  FILLER                  PIC X(24) VALUE SPACES.
006100            05  FILLER                  PIC X(22) VALUE
006200                "RECEIPT TOTALS LISTING".
006300            05  FILLER                  PIC X(01) VALUE SPACES.
006400            05  T-RUN-DATE              PIC 99/99/9999.
006500            05  FILLER                  PIC X(06) VALUE SPACES.
006600            05  FILLER                  PIC X(05) VALUE "PAGE:".
006700            05  PAGE-NUMBER             PIC 9(04) VALUE 0.
006800*
006900        01  HEADING-1.
007000            05  FILLER                  PIC X(01) VALUE SPACES.
007100            05  FILLER                  PIC X(36) VALUE
007200                "SESSION-ID                         ".
007300            05  FILLER                  PIC X(03) VALUE SPACES.
007400            05  FILLER                  PIC X(37) VALUE
007500                "   SUBTOTAL   DISCOUNT      PRICE".
007600*
007700        01  HEADING-2.
007800            05  FILLER                  PIC X(01) VALUE SPACES.
007900            05  FILLER                  PIC X(36) VALUE
008000                "==================================  ".
008100            05  FILLER                  PIC X(03) VALUE SPACES.
008200            05  FILLER                  PIC X(37) VALUE
008300                "=========== =========== ===========".
008400*
008500        01  DETAIL-1.
008600            05  FILLER                  PIC X(01) VALUE SPACES.
008700            05  D-SESSION-ID            PIC X(36).
008800            05  FILLER                  PIC X(04) VALUE SPACES.
008900            05  D-SUBTOTAL              PIC ZZZ,ZZ9.99-.
009000            05  FILLER                  PIC X(01) VALUE SPACES.
009100            05  D-TOTAL-DISCOUNT        PIC ZZZ,ZZ9.99-.
009200            05  FILLER                  PIC X(01) VALUE SPACES.
009300            05  D-TOTAL-PRICE           PIC ZZZ,ZZ9.99-.
009400*
009500        01  GRAND-TOTAL-LINE.
009600            05  FILLER                  PIC X(01) VALUE SPACES.
009700            05  FILLER                  PIC X(36) VALUE
009800                "GRAND TOTAL - ALL SESSIONS          ".
009900            05  FILLER                  PIC X(04) VALUE SPACES.
010000            05  G-SUBTOTAL              PIC ZZZ,ZZZ,ZZ9.99-.
010100            05  FILLER                  PIC X(01) VALUE SPACES.
010200            05  G-TOTAL-DISCOUNT        PIC ZZZ,ZZZ,ZZ9.99-.
010300            05  FILLER                  PIC X(01) VALUE SPACES.
010400            05  G-TOTAL-PRICE           PIC ZZZ,ZZZ,ZZ9.99-.
010500*
010600* THE SESSION-ID IS A 36-BYTE UUID - BROKEN OUT HERE SO THE
010700* DETAIL LINE CAN PRINT IT DASH-GROUPED (8-4-4-4-12) INSTEAD OF
010800* ONE UNPUNCTUATED STRING - THE SAME REDEFINES TRICK THIS SHOP
010900* USES TO BREAK A PACKED DATE OUT FOR DISPLAY.
011000        01  W-SESSION-ID                PIC X(36).
011100        01  W-SESSION-ID-GROUPS REDEFINES W-SESSION-ID.
011200            05  W-UUID-GROUP-1          PIC X(08).
011300            05  W-UUID-GROUP-2          PIC X(04).
011400            05  W-UUID-GROUP-3          PIC X(04).
011500            05  W-UUID-GROUP-4          PIC X(04).
011600            05  W-UUID-GROUP-5          PIC X(12).
011700*
011800        01  W-SESSION-ID-DISPLAY.
011900            05  WD-GROUP-1              PIC X(08).
012000            05  FILLER                  PIC X(01) VALUE "-".
012100            05  WD-GROUP-2              PIC X(04).
012200            05  FILLER                  PIC X(01) VALUE "-".
012300            05  WD-GROUP-3              PIC X(04).
012400            05  FILLER                  PIC X(01) VALUE "-".
012500            05  WD-GROUP-4              PIC X(04).
012600            05  FILLER                  PIC X(01) VALUE "-".
012700            05  WD-GROUP-5              PIC X(12).
012800*
012900* RUN-DATE STAMP FOR THE TITLE LINE - SAME CENTURY-WINDOW IDIOM
013000* AS WSRCTIME.CBL IN RECEIPT-CALCULATION, RESTATED HERE SINCE
013100* THIS PROGRAM HAS NO OTHER NEED OF THAT COPYBOOK.
013200        01  W-TODAY-YYMMDD              PIC 9(6).
013300        01  W-TODAY-YYMMDD-PARTS REDEFINES W-TODAY-YYMMDD.
013400            05  W-TODAY-YY              PIC 99.
013500            05  W-TODAY-MM              PIC 99.
013600            05  W-TODAY-DD              PIC 99.
013700*
013800        01  W-TODAY-CCYYMMDD            PIC 9(8).
013900        01  W-TODAY-BROKEN REDEFINES W-TODAY-CCYYMMDD.
014000            05  W-TODAY-CCYY            PIC 9(4).
014100            05  W-TODAY-MM-ALT          PIC 9(2).
014200            05  W-TODAY-DD-ALT          PIC 9(2).
014300*
014400        77  W-CENTURY-WINDOW            PIC 99 VALUE 80.
014450*
014460        01  W-RUN-MM-DD-CCYY            PIC 9(8).
014470        01  W-RUN-MM-DD-CCYY-PARTS REDEFINES
014480                W-RUN-MM-DD-CCYY.
014490            05  W-RUN-MM-DD-CCYY-MM     PIC 9(2).
014491            05  W-RUN-MM-DD-CCYY-DD     PIC 9(2).
014492            05  W-RUN-MM-DD-CCYY-CCYY   PIC 9(4).
014500*
014600        01  W-END-OF-FILE               PIC X.
014700            88  END-OF-FILE                 VALUE "Y".
014800*
014900        01  W-PRINTED-LINES             PIC 99.
015000            88  PAGE-FULL                   VALUE 55 THROUGH 99.
015100*
015200        01  W-SESSION-COUNT             PIC 9(7) COMP.
015300*
015400        77  G-GRAND-SUBTOTAL            PIC S9(11)V99 COMP-3.
015500        77  G-GRAND-TOTAL-DISCOUNT      PIC S9(11)V99 COMP-3.
015600        77  G-GRAND-TOTAL-PRICE         PIC S9(11)V99 COMP-3.
015700*------------------------------------------------------------
015800*
015900    PROCEDURE DIVISION.
016000*
016100    0000-MAIN-PROCESS.
016200*
016300        OPEN INPUT  RECEIPT-TOTALS-FILE.
016400        OPEN OUTPUT PRINTER-FILE.
016500*
016600        MOVE ZERO TO PAGE-NUMBER.
016700        MOVE ZERO TO W-SESSION-COUNT.
016800        MOVE ZERO TO G-GRAND-SUBTOTAL.
016900        MOVE ZERO TO G-GRAND-TOTAL-DISCOUNT.
017000        MOVE ZERO TO G-GRAND-TOTAL-PRICE.
017100        MOVE "N" TO W-END-OF-FILE.
017200*
017300        PERFORM 0005-GET-RUN-DATE.
017400        PERFORM 0900-PRINT-HEADINGS.
017500*
017600        PERFORM 0100-READ-TOTALS-NEXT-RECORD.
017700*
017800        IF END-OF-FILE
017900            MOVE "NO RECEIPT TOTALS WERE POSTED THIS RUN !"
018000                                         TO PRINTER-RECORD
018100            WRITE PRINTER-RECORD BEFORE ADVANCING 1
018200        ELSE
018300            PERFORM 0200-PRINT-A-RECORD UNTIL END-OF-FILE
018400            PERFORM 0300-PRINT-GRAND-TOTAL
018500        END-IF.
018600*
018700        PERFORM 0950-FINALIZE-PAGE.
018800*
018900        CLOSE RECEIPT-TOTALS-FILE.
019000        CLOSE PRINTER-FILE.
019100*
019200        STOP RUN.
019300*------------------------------------------------------------
019400* WINDOWED THE SAME AS WSRCTIME.CBL - YEARS 00 THRU 79 ARE 20XX,
019500* 80 THRU 99 ARE 19XX.
019600    0005-GET-RUN-DATE.
019700*
019800        ACCEPT W-TODAY-YYMMDD FROM DATE.
019900*
020000        IF W-TODAY-YY IS LESS THAN W-CENTURY-WINDOW
020100            COMPUTE W-TODAY-CCYYMMDD = 20000000 + W-TODAY-YYMMDD
020200        ELSE
020300            COMPUTE W-TODAY-CCYYMMDD = 19000000 + W-TODAY-YYMMDD
020400        END-IF.
020500*
020600        MOVE W-TODAY-MM-ALT TO W-RUN-MM-DD-CCYY-MM.
020650        MOVE W-TODAY-DD-ALT TO W-RUN-MM-DD-CCYY-DD.
020700        MOVE W-TODAY-CCYY   TO W-RUN-MM-DD-CCYY-CCYY.
020800        MOVE W-RUN-MM-DD-CCYY TO T-RUN-DATE.
020900*------------------------------------------------------------
021000    0100-READ-TOTALS-NEXT-RECORD.
021100*
021200        READ RECEIPT-TOTALS-FILE
021300            AT END
021400                MOVE "Y" TO W-END-OF-FILE.
021500*------------------------------------------------------------
021600    0200-PRINT-A-RECORD.
021700*
021800        IF PAGE-FULL
021900            PERFORM 0950-FINALIZE-PAGE
022000            PERFORM 0900-PRINT-HEADINGS
022100        END-IF.
022200*
022300        ADD 1 TO W-SESSION-COUNT.
022400*
022500        MOVE RT-SESSION-ID TO W-SESSION-ID.
022600        MOVE W-UUID-GROUP-1 TO WD-GROUP-1.
022700        MOVE W-UUID-GROUP-2 TO WD-GROUP-2.
022800        MOVE W-UUID-GROUP-3 TO WD-GROUP-3.
022900        MOVE W-UUID-GROUP-4 TO WD-GROUP-4.
023000        MOVE W-UUID-GROUP-5 TO WD-GROUP-5.
023100        MOVE W-SESSION-ID-DISPLAY TO D-SESSION-ID.
023200*
023300        MOVE RT-SUBTOTAL       TO D-SUBTOTAL.
023400        MOVE RT-TOTAL-DISCOUNT TO D-TOTAL-DISCOUNT.
023500        MOVE RT-TOTAL-PRICE    TO D-TOTAL-PRICE.
023600*
023700        MOVE DETAIL-1 TO PRINTER-RECORD.
023800        WRITE PRINTER-RECORD AFTER ADVANCING 1.
023900*
024000        ADD 1 TO W-PRINTED-LINES.
024100*
024200        ADD RT-SUBTOTAL       TO G-GRAND-SUBTOTAL.
024300        ADD RT-TOTAL-DISCOUNT TO G-GRAND-TOTAL-DISCOUNT.
024400        ADD RT-TOTAL-PRICE    TO G-GRAND-TOTAL-PRICE.
024500*
024600        PERFORM 0100-READ-TOTALS-NEXT-RECORD.
024700*------------------------------------------------------------
024800    0300-PRINT-GRAND-TOTAL.
024900*
025000        MOVE SPACES TO PRINTER-RECORD.
025100        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025200*
025300        MOVE G-GRAND-SUBTOTAL       TO G-SUBTOTAL.
025400        MOVE G-GRAND-TOTAL-DISCOUNT TO G-TOTAL-DISCOUNT.
025500        MOVE G-GRAND-TOTAL-PRICE    TO G-TOTAL-PRICE.
025600*
025700        MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
025800        WRITE PRINTER-RECORD AFTER ADVANCING 1.
025900*
026000        ADD 2 TO W-PRINTED-LINES.
026100*------------------------------------------------------------
026200    0900-PRINT-HEADINGS.
026300*
026400        ADD 1 TO PAGE-NUMBER.
026500        MOVE TITLE TO PRINTER-RECORD.
026600        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
026700*
026800        MOVE HEADING-1 TO PRINTER-RECORD.
026900        WRITE PRINTER-RECORD AFTER ADVANCING 3.
027000*
027100        MOVE HEADING-2 TO PRINTER-RECORD.
027200        WRITE PRINTER-RECORD AFTER ADVANCING 1.
027300*
027400        MOVE 5 TO W-PRINTED-LINES.
027500*------------------------------------------------------------
027600    0950-FINALIZE-PAGE.
027700*
027800        MOVE SPACES TO PRINTER-RECORD.
027900        WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
028000*------------------------------------------------------------
