000100* PLDEALTB.CBL
000200* REUSABLE PARAGRAPHS - LOAD THE IN-MEMORY DEAL TABLE
000300* (ISAM/KSDS SUBSTITUTE - SEE WSDEALTB.CBL). THE CALLING
000400* PROGRAM SCANS DEAL-TABLE DIRECTLY BY DT-PRODUCT-ID - THERE
000500* IS NO SEPARATE "FIND" PARAGRAPH HERE BECAUSE THE DEALS FILE
000600* ITSELF CARRIES NO KEY; A KEYED MASTER WOULD GET A ONE-
000700* RECORD READ PARAGRAPH INSTEAD, BUT THIS ONE HAS TO SCAN.
000800*------------------------------------------------------------
000900    1000-LOAD-DEALS-TABLE.
001000 
001100        MOVE ZERO TO W-DEAL-COUNT.
001200        MOVE "N" TO W-DEAL-EOF-SW.
001300 
001400        PERFORM 1010-READ-DEAL-NEXT-RECORD.
001500        PERFORM 1020-STORE-DEAL-IN-TABLE
001600            UNTIL DEAL-EOF
001700               OR W-DEAL-COUNT = W-DEAL-TABLE-MAX.
001800*------------------------------------------------------------
001900    1010-READ-DEAL-NEXT-RECORD.
002000 
002100        READ DEALS-FILE
002200            AT END
002300                MOVE "Y" TO W-DEAL-EOF-SW.
002400*------------------------------------------------------------
002500    1020-STORE-DEAL-IN-TABLE.
002600 
002700        ADD 1 TO W-DEAL-COUNT.
002800        MOVE DL-DEAL-PRODUCT-ID
002900                        TO DT-PRODUCT-ID (W-DEAL-COUNT).
003000        MOVE DL-DEAL-DESCRIPTION
003100                        TO DT-DESCRIPTION (W-DEAL-COUNT).
003200        MOVE DL-BUY-QUANTITY
003300                        TO DT-BUY-QUANTITY (W-DEAL-COUNT).
003400        MOVE DL-DISCOUNT-PERCENTAGE
003500                        TO DT-PCT (W-DEAL-COUNT).
003600        MOVE DL-DISCOUNT-PERCENTAGE-PRES
003700                        TO DT-PCT-PRESENT (W-DEAL-COUNT).
003800        MOVE DL-DISCOUNT-AMOUNT
003900                        TO DT-AMT (W-DEAL-COUNT).
004000        MOVE DL-DISCOUNT-AMOUNT-PRES
004100                        TO DT-AMT-PRESENT (W-DEAL-COUNT).
004200        MOVE DL-GET-QUANTITY
004300                        TO DT-GET-QUANTITY (W-DEAL-COUNT).
004400        MOVE DL-GET-QUANTITY-PRES
004500                        TO DT-GET-QTY-PRESENT (W-DEAL-COUNT).
004600        MOVE DL-EXPIRATION-YYYYMMDD
004700                        TO DT-EXPIRE-YYYYMMDD (W-DEAL-COUNT).
004800        MOVE DL-EXPIRATION-HHMMSS
004900                        TO DT-EXPIRE-HHMMSS (W-DEAL-COUNT).
005000        MOVE DL-DEAL-ACTIVE
005100                        TO DT-ACTIVE (W-DEAL-COUNT).
005200 
005300        PERFORM 1010-READ-DEAL-NEXT-RECORD.
005400 
