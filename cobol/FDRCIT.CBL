000100* FDRCIT.CBL
000200* FD AND RECORD LAYOUT - RECEIPT-ITEMS-FILE
000300    FD  RECEIPT-ITEMS-FILE
000400    LABEL RECORDS ARE STANDARD.
000500    01  RECEIPT-ITEM-RECORD.
000600        05  RI-PRODUCT-ID           PIC 9(9).
000700        05  RI-PRODUCT-NAME         PIC X(40).
000800        05  RI-UNIT-PRICE           PIC S9(8)V99 COMP-3.
000900        05  RI-QUANTITY             PIC 9(5).
001000        05  RI-ITEM-TOTAL           PIC S9(9)V99 COMP-3.
001100        05  FILLER                  PIC X(10).
