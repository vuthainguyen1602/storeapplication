000100* SLDEAL.CBL
000200* SELECT CLAUSE - DEALS-FILE (INPUT)
000300* ONE DEAL-RECORD PER PROMOTIONAL DEAL. NOT KEYED - LINE
000400* SEQUENTIAL - BECAUSE THERE IS NO KSDS BEHIND THIS BUILD.
000500* PLDEALTB.CBL READS IT ONCE PER RUN INTO DEAL-TABLE AND
000600* SCANS THE TABLE BY DEAL-PRODUCT-ID IN PLACE OF A KEYED READ.
000700    SELECT DEALS-FILE
000800    ASSIGN TO "DEALIN"
000900    ORGANIZATION IS LINE SEQUENTIAL
001000    FILE STATUS IS W-DEAL-STATUS.
