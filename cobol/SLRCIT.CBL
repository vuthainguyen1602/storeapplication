000100* SLRCIT.CBL
000200* SELECT CLAUSE - RECEIPT-ITEMS-FILE (OUTPUT)
000300* ONE RECEIPT-ITEM-RECORD WRITTEN PER BASKET LINE ITEM PROCESSED.
000400    SELECT RECEIPT-ITEMS-FILE
000500    ASSIGN TO "RCPTIOUT"
000600    ORGANIZATION IS LINE SEQUENTIAL
000700    FILE STATUS IS W-RCIT-STATUS.
