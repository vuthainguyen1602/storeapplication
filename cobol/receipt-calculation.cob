000100* =============================================================
000200* PROGRAM: receipt-calculation
000300* =============================================================
000400    IDENTIFICATION DIVISION.
000500    PROGRAM-ID. receipt-calculation.
000600    AUTHOR. R. V. PINEDA.
000700    INSTALLATION. MERCHANDISING SYSTEMS - DATA PROCESSING.
000800    DATE-WRITTEN. 06/14/1991.
000900    DATE-COMPILED.
001000    SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR
001100        DISTRIBUTION OUTSIDE MERCHANDISING SYSTEMS.
001200*
001300* -------------------------------------------------------------
001400*  C H A N G E   L O G
001500* -------------------------------------------------------------
001600* 06/14/91 RVP  ORIGINAL - NIGHTLY RECEIPT POSTING RUN FOR THE
001700*               CHECKOUT BASKET/DEAL CALCULATION. REPLACES THE
001800*               END-OF-DAY MANUAL DISCOUNT RE-KEY.
001900* 09/02/91 RVP  ADDED APPLIED-DEALS-FILE SO AUDIT COULD SEE
002000*               WHICH DEALS FIRED WITHOUT RE-RUNNING THE CALC.
002100* 03/11/92 LKM  FIX: QUANTITY LESS THAN BUY-QUANTITY WAS STILL
002200*               POSTING A ZERO-DOLLAR APPLIED-DEAL RECORD.
002300*               TKT#MS-0447.
002400* 11/30/93 RVP  GET-QUANTITY SUPPORT ADDED FOR "BUY 2 GET 1"
002500*               STYLE DEALS - PREVIOUSLY ASSUMED 1 UNIT PER SET.
002600* 07/19/95 DCO  DEAL-TABLE RAISED FROM 500 TO 2000 ENTRIES - THE
002700*               SPRING CATALOG RUN BLEW THE OLD LIMIT. TKT#MS-0711.
002800* 02/05/96 LKM  MIN(DISCOUNT-QTY,QUANTITY) CAP ADDED - A BAD DEAL
002900*               SETUP HAD BEEN GIVING DISCOUNT ON MORE UNITS THAN
003000*               WERE IN THE BASKET. TKT#MS-0799.
003100* 01/22/98 DCO  BASKET-ITEMS-TABLE RAISED FROM 200 TO 500 LINES -
003200*               HOLIDAY BASKETS WERE OVERFLOWING IT. TKT#MS-0902.
003300* 11/09/98 RVP  Y2K: DATE ARITHMETIC IN PLEXPIRE.CBL NOW RUNS OFF
003400*               A WINDOWED 4-DIGIT YEAR INSTEAD OF THE RAW 2-DIGIT
003500*               SYSTEM DATE. SEE WSRCTIME.CBL. TKT#MS-0955.
003600* 02/18/99 RVP  CENTURY WINDOW TUNED TO 80 AFTER TESTING AGAINST
003700*               DEALS DATED INTO 2000 AND 2001. TKT#AP-1142.
003800* 08/04/00 DCO  ROUNDING OF THE PERCENTAGE DISCOUNT CONFIRMED
003900*               HALF-UP PER FINANCE'S RECONCILIATION COMPLAINT -
004000*               NO CODE CHANGE, LOGGED FOR THE RECORD. TKT#MS-1033.
004100* 05/17/02 LKM  RECEIPT-TOTALS-FILE NOW FLOORS TOTAL-PRICE AT
004200*               ZERO - A STACKED-DEAL BASKET HAD GONE NEGATIVE.
004300*               TKT#MS-1190.
004400* 10/02/06 DCO  SWITCHED VENDOR-STYLE SEQUENTIAL DEAL LOOKUP TO
004500*               THE IN-MEMORY DEAL-TABLE SCAN - DEALS-FILE HAD NO
004600*               KSDS AND THE OLD LOOP RE-READ IT PER ITEM.
004700*               TKT#MS-1266.
004800* -------------------------------------------------------------
004900*
005000    ENVIRONMENT DIVISION.
005100    CONFIGURATION SECTION.
005200    SPECIAL-NAMES.
005300        C01 IS TOP-OF-FORM.
005400*
005500    INPUT-OUTPUT SECTION.
005600    FILE-CONTROL.
005700*
005800        COPY "SLBASK.CBL".
005900        COPY "SLDEAL.CBL".
006000        COPY "SLRCIT.CBL".
006100        COPY "SLAPDL.CBL".
006200        COPY "SLRTOT.CBL".
006300*
006400    DATA DIVISION.
006500    FILE SECTION.
006600*
006700        COPY "FDBASK.CBL".
006800        COPY "FDDEAL.CBL".
006900        COPY "FDRCIT.CBL".
007000        COPY "FDAPDL.CBL".
007100        COPY "FDRTOT.CBL".
007200*
007300    WORKING-STORAGE SECTION.
007400*
007500        COPY "WSRCTIME.CBL".
007600        COPY "WSDEALTB.CBL".
007700*
007800* FILE-STATUS BYTES - ONE PER FILE, CHECKED AFTER OPEN/CLOSE.
007900        01  W-BASK-STATUS               PIC XX.
008000        01  W-DEAL-STATUS               PIC XX.
008100        01  W-RCIT-STATUS               PIC XX.
008200        01  W-APDL-STATUS               PIC XX.
008300        01  W-RTOT-STATUS               PIC XX.
008400*
008500        01  W-BASKET-EOF-SW             PIC X.
008600            88  BASKET-EOF                   VALUE "Y".
008700*
008800        01  W-CURRENT-SESSION-ID        PIC X(36).
008900*
009000* CONTROL TOTALS FOR THE SESSION NOW IN PROGRESS - ONE SET PER
009100* CONTROL BREAK, CARRYING S9(9)V99 TO MATCH RECEIPT-TOTALS-FILE.
009200        01  W-SUBTOTAL                  PIC S9(9)V99 COMP-3.
009300        01  W-TOTAL-DISCOUNT            PIC S9(9)V99 COMP-3.
009400        01  W-TOTAL-PRICE               PIC S9(9)V99 COMP-3.
009500*
009600        77  W-ITEM-TABLE-MAX            PIC 9(5) COMP VALUE 500.
009700        01  W-ITEM-COUNT                PIC 9(5) COMP.
009800        01  W-ITEM-IX                   PIC 9(5) COMP.
009900*
010000        01  W-SESSION-COUNT             PIC 9(7) COMP.
010100        01  W-ITEM-TOTAL-COUNT          PIC 9(7) COMP.
010200        01  W-APPLIED-DEAL-COUNT        PIC 9(7) COMP.
010300*
010400* ONE BASKET HELD IN MEMORY FOR THE SECOND PASS (DEALS), SAME AS
010500* THE ORIGINAL ON-LINE SERVICE'S TWO-LOOP STRUCTURE OVER ONE
010600* RECEIPT CALCULATION.
010700        01  BASKET-ITEMS-TABLE.
010800            05  BASKET-ITEM-ENTRY OCCURS 500 TIMES
010900                                    INDEXED BY W-ITEM-IDX.
011000                10  W-ITEM-PRODUCT-ID        PIC 9(9).
011100                10  W-ITEM-PRODUCT-NAME      PIC X(40).
011200                10  W-ITEM-UNIT-PRICE        PIC S9(8)V99 COMP-3.
011300                10  W-ITEM-QUANTITY          PIC 9(5).
011400                10  W-ITEM-TOTAL-AMT         PIC S9(9)V99 COMP-3.
011500*------------------------------------------------------------
011600*
011700    PROCEDURE DIVISION.
011800*
011900    0000-MAIN-PROCESS.
012000*
012100        OPEN INPUT  BASKET-FILE
012200        OPEN INPUT  DEALS-FILE
012300        OPEN OUTPUT RECEIPT-ITEMS-FILE
012400        OPEN OUTPUT APPLIED-DEALS-FILE
012500        OPEN OUTPUT RECEIPT-TOTALS-FILE.
012600*
012700        PERFORM 0005-GET-RUN-DATE-TIME.
012800        PERFORM 1000-LOAD-DEALS-TABLE.
012900*
013000        MOVE ZERO TO W-SESSION-COUNT.
013100        MOVE ZERO TO W-ITEM-TOTAL-COUNT.
013200        MOVE ZERO TO W-APPLIED-DEAL-COUNT.
013300        MOVE "N" TO W-BASKET-EOF-SW.
013400*
013500        PERFORM 0100-READ-BASKET-NEXT-RECORD.
013600*
013700        IF BASKET-EOF
013800            DISPLAY "RECEIPT-CALCULATION: BASKET-FILE IS EMPTY - "
013900                    "NOTHING TO POST."
014000        ELSE
014100            PERFORM 0200-PROCESS-ONE-SESSION UNTIL BASKET-EOF
014200        END-IF.
014300*
014400        DISPLAY "RECEIPT-CALCULATION COMPLETE - SESSIONS: "
014500                W-SESSION-COUNT
014600                "  ITEMS: " W-ITEM-TOTAL-COUNT
014700                "  APPLIED DEALS: " W-APPLIED-DEAL-COUNT.
014800*
014900        CLOSE BASKET-FILE
015000              DEALS-FILE
015100              RECEIPT-ITEMS-FILE
015200              APPLIED-DEALS-FILE
015300              RECEIPT-TOTALS-FILE.
015400*
015500        STOP RUN.
015600*------------------------------------------------------------
015700    0100-READ-BASKET-NEXT-RECORD.
015800*
015900        READ BASKET-FILE
016000            AT END
016100                MOVE "Y" TO W-BASKET-EOF-SW.
016200*------------------------------------------------------------
016300* ONE CONTROL BREAK = ONE SESSION = ONE RECEIPT-TOTALS-RECORD.
016400* PASS 1 BUILDS THE ITEM TOTALS AND THE BASKET-ITEMS-TABLE, PASS
016500* 2 WALKS THE TABLE AND PRICES DEALS AGAINST DEAL-TABLE.
016600    0200-PROCESS-ONE-SESSION.
016700*
016800        MOVE BI-SESSION-ID TO W-CURRENT-SESSION-ID.
016900        MOVE ZERO TO W-SUBTOTAL.
017000        MOVE ZERO TO W-TOTAL-DISCOUNT.
017100        MOVE ZERO TO W-ITEM-COUNT.
017200        ADD 1 TO W-SESSION-COUNT.
017300*
017400        PERFORM 0210-PASS1-ITEM
017500            UNTIL BASKET-EOF
017600               OR BI-SESSION-ID NOT = W-CURRENT-SESSION-ID
017700               OR W-ITEM-COUNT = W-ITEM-TABLE-MAX.
017800*
017900        PERFORM 0220-PASS2-ITEM
018000            VARYING W-ITEM-IX FROM 1 BY 1
018100            UNTIL W-ITEM-IX IS GREATER THAN W-ITEM-COUNT.
018200*
018300        PERFORM 0230-FINISH-SESSION.
018400*------------------------------------------------------------
018500* ITEM-TOTAL = UNIT-PRICE * QUANTITY, ACCUMULATED INTO SUBTOTAL,
018600* WRITTEN TO RECEIPT-ITEMS-FILE, AND KEPT IN BASKET-ITEMS-TABLE
018700* FOR THE SECOND (DEALS) PASS.
018800    0210-PASS1-ITEM.
018900*
019000        ADD 1 TO W-ITEM-COUNT.
019100        ADD 1 TO W-ITEM-TOTAL-COUNT.
019200*
019300        MOVE BI-PRODUCT-ID     TO W-ITEM-PRODUCT-ID (W-ITEM-COUNT).
019400        MOVE BI-PRODUCT-NAME   TO W-ITEM-PRODUCT-NAME (W-ITEM-COUNT).
019500        MOVE BI-UNIT-PRICE     TO W-ITEM-UNIT-PRICE (W-ITEM-COUNT).
019600        MOVE BI-QUANTITY       TO W-ITEM-QUANTITY (W-ITEM-COUNT).
019700*
019800        COMPUTE W-ITEM-TOTAL-AMT (W-ITEM-COUNT) =
019900                BI-UNIT-PRICE * BI-QUANTITY.
020000*
020100        ADD W-ITEM-TOTAL-AMT (W-ITEM-COUNT) TO W-SUBTOTAL.
020200*
020300        MOVE BI-PRODUCT-ID     TO RI-PRODUCT-ID.
020400        MOVE BI-PRODUCT-NAME   TO RI-PRODUCT-NAME.
020500        MOVE BI-UNIT-PRICE     TO RI-UNIT-PRICE.
020600        MOVE BI-QUANTITY       TO RI-QUANTITY.
020700        MOVE W-ITEM-TOTAL-AMT (W-ITEM-COUNT) TO RI-ITEM-TOTAL.
020800*
020900        WRITE RECEIPT-ITEM-RECORD.
021000*
021100        PERFORM 0100-READ-BASKET-NEXT-RECORD.
021200*------------------------------------------------------------
021300* SECOND PASS OVER ONE ALREADY-STORED BASKET ITEM (W-ITEM-IX) -
021400* SCANS DEAL-TABLE FOR EVERY DEAL ON THIS PRODUCT, PRICES EACH
021500* ELIGIBLE ONE, AND POSTS AN APPLIED-DEAL-RECORD WHEN IT FIRES.
021600    0220-PASS2-ITEM.
021700*
021800        MOVE W-ITEM-UNIT-PRICE (W-ITEM-IX) TO W-UNIT-PRICE.
021900        MOVE W-ITEM-QUANTITY (W-ITEM-IX)   TO W-QUANTITY.
022000*
022100        PERFORM 0225-PRICE-ONE-DEAL
022200            VARYING W-DEAL-IX FROM 1 BY 1
022300            UNTIL W-DEAL-IX IS GREATER THAN W-DEAL-COUNT.
022400*------------------------------------------------------------
022500    0225-PRICE-ONE-DEAL.
022600*
022700        IF DT-PRODUCT-ID (W-DEAL-IX)
022800                       = W-ITEM-PRODUCT-ID (W-ITEM-IX)
022900*
023000            PERFORM 3000-DEAL-IS-ELIGIBLE
023100*
023200            IF W-DEAL-ELIGIBLE
023300                PERFORM 4000-CALCULATE-DISCOUNT
023400*
023500                IF W-DISCOUNT-AMOUNT IS GREATER THAN ZERO
023600                    ADD W-DISCOUNT-AMOUNT TO W-TOTAL-DISCOUNT
023700                    ADD 1 TO W-APPLIED-DEAL-COUNT
023800*
023900                    MOVE DT-DESCRIPTION (W-DEAL-IX)
024000                                    TO AD-DEAL-DESCRIPTION
024100                    MOVE W-DISCOUNT-AMOUNT
024200                                    TO AD-DISCOUNT-AMOUNT
024300*
024400                    WRITE APPLIED-DEAL-RECORD
024500                END-IF
024600            END-IF
024700        END-IF.
024800*------------------------------------------------------------
024900* TOTAL-PRICE = SUBTOTAL - TOTAL-DISCOUNT, FLOORED AT ZERO - A
025000* STACKED-DEAL BASKET MUST NEVER POST A NEGATIVE RECEIPT.
025100    0230-FINISH-SESSION.
025200*
025300        COMPUTE W-TOTAL-PRICE = W-SUBTOTAL - W-TOTAL-DISCOUNT.
025400*
025500        IF W-TOTAL-PRICE IS LESS THAN ZERO
025600            MOVE ZERO TO W-TOTAL-PRICE
025700        END-IF.
025800*
025900        MOVE W-CURRENT-SESSION-ID TO RT-SESSION-ID.
026000        MOVE W-SUBTOTAL            TO RT-SUBTOTAL.
026100        MOVE W-TOTAL-DISCOUNT      TO RT-TOTAL-DISCOUNT.
026200        MOVE W-TOTAL-PRICE         TO RT-TOTAL-PRICE.
026300*
026400        WRITE RECEIPT-TOTALS-RECORD.
026500*------------------------------------------------------------
026600    COPY "PLEXPIRE.CBL".
026700    COPY "PLDEALTB.CBL".
026800    COPY "PLDISCNT.CBL".
026900*------------------------------------------------------------
