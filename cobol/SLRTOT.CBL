000100* SLRTOT.CBL
000200* SELECT CLAUSE - RECEIPT-TOTALS-FILE (OUTPUT)
000300* ONE RECEIPT-TOTALS-RECORD PER SESSION/BASKET - THE CONTROL-
000400* BREAK SUMMARY WRITTEN BY 0030-FINISH-SESSION.
000500    SELECT RECEIPT-TOTALS-FILE
000600    ASSIGN TO "RTOTLOUT"
000700    ORGANIZATION IS LINE SEQUENTIAL
000800    FILE STATUS IS W-RTOT-STATUS.
