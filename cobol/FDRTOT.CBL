000100* FDRTOT.CBL
000200* FD AND RECORD LAYOUT - RECEIPT-TOTALS-FILE
000300    FD  RECEIPT-TOTALS-FILE
000400    LABEL RECORDS ARE STANDARD.
000500    01  RECEIPT-TOTALS-RECORD.
000600        05  RT-SESSION-ID           PIC X(36).
000700        05  RT-SUBTOTAL             PIC S9(9)V99 COMP-3.
000800        05  RT-TOTAL-DISCOUNT       PIC S9(9)V99 COMP-3.
000900        05  RT-TOTAL-PRICE          PIC S9(9)V99 COMP-3.
001000        05  FILLER                  PIC X(09).
