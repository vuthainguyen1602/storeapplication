000100* FDAPDL.CBL
000200* FD AND RECORD LAYOUT - APPLIED-DEALS-FILE
000300    FD  APPLIED-DEALS-FILE
000400    LABEL RECORDS ARE STANDARD.
000500    01  APPLIED-DEAL-RECORD.
000600        05  AD-DEAL-DESCRIPTION     PIC X(60).
000700        05  AD-DISCOUNT-AMOUNT      PIC S9(8)V99 COMP-3.
000800        05  FILLER                  PIC X(12).
