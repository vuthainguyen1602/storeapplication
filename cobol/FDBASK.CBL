000100* FDBASK.CBL
000200* FD AND RECORD LAYOUT - BASKET-FILE
000300    FD  BASKET-FILE
000400    LABEL RECORDS ARE STANDARD.
000500* 01 BASKET-ITEM-RECORD CARRIES ONE LINE ITEM OF ONE BASKET/
000600* SESSION. ON-LINE, A BASKET IS KEPT AS ONE OBJECT PER SESSION
000700* WITH ITS LINE ITEMS NESTED UNDERNEATH, SO SESSION-ID IS
000800* IMPLICIT THERE - THIS FLAT FILE HAS NO SUCH NESTING, SO THE
000900* BATCH SUBSTITUTE CARRIES SESSION-ID AS THE FIRST FIELD OF
001000* EVERY ITEM SO THE CONTROL BREAK HAS SOMETHING TO BREAK ON.
001100    01  BASKET-ITEM-RECORD.
001200        05  BI-SESSION-ID           PIC X(36).
001300        05  BI-PRODUCT-ID           PIC 9(9).
001400        05  BI-PRODUCT-NAME         PIC X(40).
001500        05  BI-UNIT-PRICE           PIC S9(8)V99 COMP-3.
001600        05  BI-QUANTITY             PIC 9(5).
001700        05  FILLER                  PIC X(10).
001800 
