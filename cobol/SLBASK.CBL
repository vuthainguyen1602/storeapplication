000100* SLBASK.CBL
000200* SELECT CLAUSE - BASKET-FILE (INPUT)
000300* ONE BASKET-ITEM-RECORD PER BASKET LINE ITEM, LINE SEQUENTIAL,
000400* RECORDS ARRIVE GROUPED BY SESSION-ID IN THE ORDER THE CHECKOUT
000500* FRONT END WROTE THEM - THE SESSION-ID IS THE CONTROL-BREAK KEY
000600* FOR 0000-PROCESS-ONE-SESSION IN RECEIPT-CALCULATION.
000700    SELECT BASKET-FILE
000800    ASSIGN TO "BASKIN"
000900    ORGANIZATION IS LINE SEQUENTIAL
001000    FILE STATUS IS W-BASK-STATUS.
