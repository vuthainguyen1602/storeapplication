000100* PLDISCNT.CBL
000200* REUSABLE PARAGRAPHS - COMPUTES THE DISCOUNT EARNED BY ONE
000300* QUALIFYING DEAL AGAINST THE CURRENT BASKET ITEM.
000400*------------------------------------------------------------
000500* ENTRY CONDITIONS (SET BY THE CALLER BEFORE PERFORM):
000600*    W-QUANTITY / W-UNIT-PRICE    - CURRENT BASKET ITEM
000700*    W-DEAL-IX                     - SUBSCRIPT OF THE
000800*                                      QUALIFYING DEAL-TABLE
000900*                                      ENTRY TO PRICE
001000* EXIT CONDITIONS:
001100*    W-DISCOUNT-AMOUNT              - DISCOUNT GRANTED BY
001200*                                       THIS ONE DEAL, ZERO IF
001300*                                       NONE OF THE BELOW FIRED
001400*------------------------------------------------------------
001500    4000-CALCULATE-DISCOUNT.
001600 
001700        MOVE ZERO TO W-DISCOUNT-AMOUNT.
001800        MOVE ZERO TO W-APPLICABLE-SETS.
001900 
002000        IF W-QUANTITY IS GREATER THAN OR EQUAL TO
002100           DT-BUY-QUANTITY (W-DEAL-IX)
002200 
002300            COMPUTE W-APPLICABLE-SETS =
002400                    W-QUANTITY / DT-BUY-QUANTITY (W-DEAL-IX)
002500 
002600            IF DT-PERCENTAGE-PRESENT (W-DEAL-IX)
002700                PERFORM 4100-PERCENTAGE-DISCOUNT
002800            ELSE
002900                IF DT-AMOUNT-PRESENT (W-DEAL-IX)
003000                    PERFORM 4200-FIXED-AMOUNT-DISCOUNT
003100                END-IF
003200            END-IF
003300        END-IF.
003400*------------------------------------------------------------
003500* W-APPLICABLE-SETS IS QUANTITY / BUY-QUANTITY WITH NO
003600* ROUNDED CLAUSE - AN INTEGER RECEIVING FIELD TRUNCATES THE
003700* REMAINDER ON ITS OWN, WHICH IS THE "BUY N" SET COUNT THE
003800* ORIGINAL SERVICE COMPUTES WITH INTEGER DIVISION. THE GET-
003900* QUANTITY MULTIPLIER AND THE MIN-AGAINST-QUANTITY CAP BOTH
004000* LIVE IN 4100.
004100    4100-PERCENTAGE-DISCOUNT.
004200 
004300        IF DT-GET-QTY-IS-PRESENT (W-DEAL-IX)
004400            COMPUTE W-DISCOUNT-QUANTITY =
004500                    DT-GET-QUANTITY (W-DEAL-IX) * W-APPLICABLE-SETS
004600        ELSE
004700            MOVE W-APPLICABLE-SETS TO W-DISCOUNT-QUANTITY
004800        END-IF.
004900 
005000        IF W-DISCOUNT-QUANTITY IS GREATER THAN W-QUANTITY
005100            MOVE W-QUANTITY TO W-EFFECTIVE-QTY
005200        ELSE
005300            MOVE W-DISCOUNT-QUANTITY TO W-EFFECTIVE-QTY
005400        END-IF.
005500 
005600* PER-UNIT-DISCOUNT IS ROUNDED HALF-UP TO 2 DECIMALS BEFORE
005700* IT IS MULTIPLIED BY THE EFFECTIVE QUANTITY - THE ROUNDING
005800* HAS TO HAPPEN ON THE PER-UNIT AMOUNT FIRST, NOT ON THE
005900* EXTENDED TOTAL, OR THE DISCOUNT COMES OUT A PENNY SHORT.
006000        COMPUTE W-PER-UNIT-DISCOUNT ROUNDED =
006100                W-UNIT-PRICE * DT-PCT (W-DEAL-IX) / 100.
006200 
006300        COMPUTE W-DISCOUNT-AMOUNT =
006400                W-PER-UNIT-DISCOUNT * W-EFFECTIVE-QTY.
006500*------------------------------------------------------------
006600    4200-FIXED-AMOUNT-DISCOUNT.
006700 
006800* NO ROUNDING NEEDED - BOTH FACTORS ARE ALREADY 2-DECIMAL
006900* PACKED AMOUNTS.
007000        COMPUTE W-DISCOUNT-AMOUNT =
007100                DT-AMT (W-DEAL-IX) * W-APPLICABLE-SETS.
007200 
