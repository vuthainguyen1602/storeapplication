000100* SLAPDL.CBL
000200* SELECT CLAUSE - APPLIED-DEALS-FILE (OUTPUT)
000300* ONE APPLIED-DEAL-RECORD PER DEAL THAT ACTUALLY PRODUCED A
000400* POSITIVE DISCOUNT - DEALS THAT DID NOT QUALIFY WRITE NOTHING.
000500    SELECT APPLIED-DEALS-FILE
000600    ASSIGN TO "APPLDOUT"
000700    ORGANIZATION IS LINE SEQUENTIAL
000800    FILE STATUS IS W-APDL-STATUS.
