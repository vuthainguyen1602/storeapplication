000100* PLEXPIRE.CBL
000200* REUSABLE PARAGRAPHS - DEAL EXPIRATION / ELIGIBILITY
000300* A DEAL QUALIFIES WHEN IT IS ACTIVE AND EITHER CARRIES NO
000400* EXPIRATION (ZERO DATE/TIME) OR ITS EXPIRATION IS STILL IN
000500* THE FUTURE RELATIVE TO THE RUN DATE/TIME CAPTURED BELOW.
000600*------------------------------------------------------------
000700    0005-GET-RUN-DATE-TIME.
000800 
000900        ACCEPT W-TODAY-YYMMDD FROM DATE.
001000        ACCEPT W-RUN-TIME-HHMMSS FROM TIME.
001100 
001200        IF W-TODAY-YY IS LESS THAN W-CENTURY-WINDOW
001300            COMPUTE W-TODAY-CCYYMMDD = 20000000 + W-TODAY-YYMMDD
001400        ELSE
001500            COMPUTE W-TODAY-CCYYMMDD = 19000000 + W-TODAY-YYMMDD
001600        END-IF.
001700 
001800        COMPUTE W-RUN-DATE-TIME-NOW =
001900                W-TODAY-CCYYMMDD * 1000000 + W-RUN-TIME-HHMMSS.
002000*------------------------------------------------------------
002100    3000-DEAL-IS-ELIGIBLE.
002200 
002300* SETS W-DEAL-ELIGIBLE-SW ACCORDING TO DT-ACTIVE AND
002400* EXPIRATION OF THE DEAL-TABLE ENTRY AT W-DEAL-IX. CALLER
002500* TESTS W-DEAL-ELIGIBLE AFTERWARD.
002600 
002700        MOVE "N" TO W-DEAL-ELIGIBLE-SW.
002800 
002900        IF DT-IS-ACTIVE (W-DEAL-IX)
003000            IF DT-EXPIRE-YYYYMMDD (W-DEAL-IX) = ZEROS
003100               AND DT-EXPIRE-HHMMSS (W-DEAL-IX) = ZEROS
003200                MOVE "Y" TO W-DEAL-ELIGIBLE-SW
003300            ELSE
003400                COMPUTE W-DEAL-EXPIRE-DATE-TIME =
003500                   DT-EXPIRE-YYYYMMDD (W-DEAL-IX) * 1000000
003600                      + DT-EXPIRE-HHMMSS (W-DEAL-IX)
003700                IF W-DEAL-EXPIRE-DATE-TIME IS GREATER THAN
003800                   W-RUN-DATE-TIME-NOW
003900                    MOVE "Y" TO W-DEAL-ELIGIBLE-SW
004000                END-IF
004100            END-IF
004200        END-IF.
004300 
